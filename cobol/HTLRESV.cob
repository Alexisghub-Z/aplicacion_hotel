000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HTLRESV.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS CONSULTORIA.
000600 DATE-WRITTEN.                           22/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - FOURSYS
000900                                          / OAXACA DREAMS.
001000*=================================================================*
001100* PROGRAMA   : HTLRESV
001200* PROGRAMADOR: MATHEUS H MEDEIROS
001300* ANALISTA   : IVAN SANCHES
001400* CONSULTORIA: FOURSYS
001500* DATA.......: 22 / 03 / 1987
001600*-----------------------------------------------------------------*
001700* OBJETIVO...: LANCAMENTO DE RESERVAS DA REDE DE HOTEIS OAXACA
001800*              DREAMS. LE OS PEDIDOS DE RESERVA, VALIDA, TARIFA
001900*              (TEMPORADA/FIM-DE-SEMANA/FIDELIDADE), SOMA OS
002000*              SERVICOS/PACOTE, CALCULA O PAGAMENTO COM IMPOSTO,
002100*              GRAVA O ARQUIVO DE SAIDA JA TARIFADO E EMITE OS
002200*              QUATRO RELATORIOS DO FECHAMENTO DO LOTE.
002300*-----------------------------------------------------------------*
002400* ARQUIVOS                I/O                  INCLUDE/BOOK
002500*  CUSTFL                 INPUT                 #BOOKCLI
002600*  ROOMFL                 INPUT                 #BOOKROOM
002700*  SVCFL                  INPUT                 #BOOKSVC
002800*  RESVIN                 INPUT                 #BOOKREQ
002900*  RESVOUT                OUTPUT                #BOOKSAI
003000*  RESVREL                OUTPUT                #BOOKCAB
003100*-----------------------------------------------------------------*
003200* MODULOS....: CALL "HTLPRICE" (MOTOR DE TARIFACAO)
003300*-----------------------------------------------------------------*
003400*                          ALTERACOES                             *
003500*-----------------------------------------------------------------*
003600* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT01
003700* ANALISTA   : IVAN SANCHES                                 .
003800* CONSULTORIA: FOURSYS                                      .
003900* DATA.......: 22 / 03 / 1987                                .
004000* OBJETIVO...: PROGRAMA CRIADO PARA O CONTRATO DA REDE DE   ALT01
004100*              HOTEIS OAXACA DREAMS - CARGA DAS TABELAS DE    .
004200*              QUARTO/CLIENTE/SERVICO E LANCAMENTO BASICO     .
004300*              (CHAMADO 4471)                                 .
004400*-----------------------------------------------------------------*
004500* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT02
004600* ANALISTA   : IVAN SANCHES                                 .
004700* CONSULTORIA: FOURSYS                                      .
004800* DATA.......: 29 / 03 / 1987                                .
004900* OBJETIVO...: INCLUIDA A CADEIA DE VALIDACAO (DATAS,        ALT02
005000*              HOSPEDES, QUARTO E CLIENTE) E A GRAVACAO DE     .
005100*              REJEICOES COM MOTIVO (CHAMADO 4479)            .
005200*-----------------------------------------------------------------*
005300* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT03
005400* ANALISTA   : IVAN SANCHES                                 .
005500* CONSULTORIA: FOURSYS                                      .
005600* DATA.......: 02 / 09 / 1991                                .
005700* OBJETIVO...: INCLUIDO O RELATORIO DE OCUPACAO E A TABELA   ALT03
005800*              DE TARIFA PADRAO POR TIPO DE QUARTO, QUANDO     .
005900*              O ARQUIVO DE QUARTOS VEM SEM TARIFA             .
006000*              (CHAMADO 4488)                                 .
006100*-----------------------------------------------------------------*
006200* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT04
006300* ANALISTA   : IVAN SANCHES                                 .
006400* CONSULTORIA: FOURSYS                                      .
006500* DATA.......: 15 / 06 / 1993                                .
006600* OBJETIVO...: INCLUIDOS OS RELATORIOS DE RECEITA E DE       ALT04
006700*              RESUMO ESTATISTICO, COM ACUMULO POR TIPO DE     .
006800*              QUARTO E POR NIVEL DE FIDELIDADE (CHAMADO 4740).
006900*-----------------------------------------------------------------*
007000* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT05
007100* ANALISTA   : IVAN SANCHES                                 .
007200* CONSULTORIA: FOURSYS                                      .
007300* DATA.......: 30 / 12 / 1998                                .
007400* OBJETIVO...: REVISAO DO BUG DO MILENIO (ANO 2000). A DATA  ALT05
007500*              DE EXECUCAO (ACCEPT FROM DATE) VOLTA COM 2      .
007600*              DIGITOS DE ANO - INCLUIDA A JANELA DE SECULO    .
007700*              EM 0140-DATA-EXECUCAO (ANO < 50 = 20XX, SENAO   .
007800*              19XX) PARA MONTAR A DATA DE 8 DIGITOS USADA NA  .
007900*              VALIDACAO DE CHECK-IN (CHAMADO 5011)            .
008000*-----------------------------------------------------------------*
008100* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT06
008200* ANALISTA   : IVAN SANCHES                                 .
008300* CONSULTORIA: FOURSYS                                      .
008400* DATA.......: 18 / 02 / 2003                                .
008500* OBJETIVO...: AJUSTADA A CONTAGEM DE NOITES PARA USAR A      ALT06
008600*              DATA JULIANA (FORMULA DE FLIEGEL-VAN FLANDERN)  .
008700*              EM VEZ DE SUBTRACAO DIRETA DO AAAAMMDD, QUE      .
008800*              DAVA RESULTADO ERRADO NA VIRADA DE MES          .
008900*              (CHAMADO 5290)                                  .
009000*-----------------------------------------------------------------*
009100* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT07
009200* ANALISTA   : IVAN SANCHES                                 .
009300* CONSULTORIA: FOURSYS                                      .
009400* DATA.......: 05 / 07 / 2004                                .
009500* OBJETIVO...: REVISADA A WORKING-STORAGE PARA O PADRAO DA  ALT07
009600*              CASA - OS FLAGS DE STATUS DE ARQUIVO, OS       .
009700*              ACUMULADORES E OS CAMPOS DE APOIO DO PEDIDO     .
009800*              QUE NAO SAO GRUPO VOLTAM A SER DECLARADOS EM    .
009900*              NIVEL 77, COMO NA ROTINA DE LANCAMENTO ANTIGA   .
010000*              (CHAMADO 5349)                                  .
010100*=================================================================*
010200
010300
010400*=================================================================*
010500 ENVIRONMENT                             DIVISION.
010600*=================================================================*
010700
010800*-----------------------------------------------------------------*
010900 CONFIGURATION                           SECTION.
011000*-----------------------------------------------------------------*
011100
011200 SOURCE-COMPUTER.                        IBM-3090.
011300 OBJECT-COMPUTER.                        IBM-3090.
011400
011500 SPECIAL-NAMES.
011600     C01                     IS TOP-OF-FORM
011700     CLASS CLASSE-TIPO-QUARTO-VALIDO IS "S" "D" "U" "P"
011800     UPSI-0 ON STATUS IS WRK-RASTRO-LIGADO
011900             OFF STATUS IS WRK-RASTRO-DESLIGADO.
012000
012100*-----------------------------------------------------------------*
012200 INPUT-OUTPUT                            SECTION.
012300*-----------------------------------------------------------------*
012400
012500 FILE-CONTROL.
012600     SELECT CUSTFL  ASSIGN TO CUSTFL
012700         ORGANIZATION IS LINE SEQUENTIAL
012800         FILE STATUS IS FS-CUSTFL.
012900     SELECT ROOMFL  ASSIGN TO ROOMFL
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS FS-ROOMFL.
013200     SELECT SVCFL   ASSIGN TO SVCFL
013300         ORGANIZATION IS LINE SEQUENTIAL
013400         FILE STATUS IS FS-SVCFL.
013500     SELECT RESVIN  ASSIGN TO RESVIN
013600         ORGANIZATION IS LINE SEQUENTIAL
013700         FILE STATUS IS FS-RESVIN.
013800     SELECT RESVOUT ASSIGN TO RESVOUT
013900         ORGANIZATION IS LINE SEQUENTIAL
014000         FILE STATUS IS FS-RESVOUT.
014100     SELECT RESVREL ASSIGN TO RESVREL
014200         ORGANIZATION IS LINE SEQUENTIAL
014300         FILE STATUS IS FS-RESVREL.
014400
014500*=================================================================*
014600 DATA                                    DIVISION.
014700*=================================================================*
014800
014900*-----------------------------------------------------------------*
015000 FILE                                    SECTION.
015100*-----------------------------------------------------------------*
015200*        INPUT  -  CADASTRO DE CLIENTES (CUSTOMER-FILE)
015300*                               LRECL = 080
015400*-----------------------------------------------------------------*
015500 FD  CUSTFL.
015600 COPY "#BOOKCLI".
015700*-----------------------------------------------------------------*
015800*        INPUT  -  CADASTRO DE QUARTOS (ROOM-FILE)
015900*                               LRECL = 060
016000*-----------------------------------------------------------------*
016100 FD  ROOMFL.
016200 COPY "#BOOKROOM".
016300*-----------------------------------------------------------------*
016400*        INPUT  -  CATALOGO DE SERVICOS (SERVICE-FILE)
016500*                               LRECL = 060
016600*-----------------------------------------------------------------*
016700 FD  SVCFL.
016800 COPY "#BOOKSVC".
016900*-----------------------------------------------------------------*
017000*        INPUT  -  PEDIDOS DE RESERVA (RESERVATION-REQUEST-FILE)
017100*                               LRECL = 120
017200*-----------------------------------------------------------------*
017300 FD  RESVIN.
017400 COPY "#BOOKREQ".
017500*-----------------------------------------------------------------*
017600*        OUTPUT -  RESERVAS TARIFADAS (RESERVATION-OUTPUT-FILE)
017700*                               LRECL = 120
017800*-----------------------------------------------------------------*
017900 FD  RESVOUT.
018000 COPY "#BOOKSAI".
018100*-----------------------------------------------------------------*
018200*        OUTPUT -  RELATORIOS DO LOTE (REPORT-FILE)
018300*                               LRECL = 132
018400*-----------------------------------------------------------------*
018500 FD  RESVREL.
018600 01  REG-RELATORIO               PIC X(132).
018700
018800*-----------------------------------------------------------------*
018900 WORKING-STORAGE                         SECTION.
019000*-----------------------------------------------------------------*
019100
019200*-----------------------------------------------------------------*
019300 01  FILLER                      PIC X(050)          VALUE
019400         "***** INICIO DA WORKING - HTLRESV *****".
019500*-----------------------------------------------------------------*
019600 01  FILLER                      PIC X(050)          VALUE
019700         "----- VARIAVEL DE CHAVE UPSI -----".
019800*-----------------------------------------------------------------*
019900 77  WRK-RASTRO-LIGADO           PIC X(001)          VALUE "N".
020000 77  WRK-RASTRO-DESLIGADO        PIC X(001)          VALUE "S".
020100*-----------------------------------------------------------------*
020200 01  FILLER                      PIC X(050)          VALUE
020300         "----- VARIAVEIS DE STATUS DOS ARQUIVOS -----".
020400*-----------------------------------------------------------------*
020500 77  FS-CUSTFL                   PIC X(002)          VALUE SPACES.
020600 77  FS-ROOMFL                   PIC X(002)          VALUE SPACES.
020700 77  FS-SVCFL                    PIC X(002)          VALUE SPACES.
020800 77  FS-RESVIN                   PIC X(002)          VALUE SPACES.
020900 77  FS-RESVOUT                  PIC X(002)          VALUE SPACES.
021000 77  FS-RESVREL                  PIC X(002)          VALUE SPACES.
021100*-----------------------------------------------------------------*
021200 01  FILLER                      PIC X(050)          VALUE
021300         "----- TABELA DE QUARTOS EM MEMORIA -----".
021400*-----------------------------------------------------------------*
021500 77  WRK-QT-SALAS                PIC 9(004)    COMP   VALUE ZERO.
021600 01  TAB-SALAS.
021700     05 TAB-SALA-REG             OCCURS 1 TO 300 TIMES
021800                                  DEPENDING ON WRK-QT-SALAS
021900                                  ASCENDING KEY IS TS-COD-QUARTO
022000                                  INDEXED BY IDX-SALA.
022100         10 TS-COD-QUARTO        PIC 9(004).
022200         10 TS-NUM-QUARTO        PIC X(005).
022300         10 TS-TIPO-QUARTO       PIC X(001).
022400         10 TS-TARIFA            PIC 9(007)V99.
022500         10 TS-CAPACIDADE        PIC 9(002).
022600         10 TS-ANDAR             PIC 9(002).
022700         10 TS-DISPONIVEL        PIC X(001).
022800*-----------------------------------------------------------------*
022900 01  FILLER                      PIC X(050)          VALUE
023000         "----- TABELA DE CLIENTES EM MEMORIA -----".
023100*-----------------------------------------------------------------*
023200 77  WRK-QT-CLIENTES             PIC 9(004)    COMP   VALUE ZERO.
023300 01  TAB-CLIENTES.
023400     05 TAB-CLIENTE-REG          OCCURS 1 TO 600 TIMES
023500                                  DEPENDING ON WRK-QT-CLIENTES
023600                                  INDEXED BY IDX-CLI.
023700         10 TC-COD-CLIENTE       PIC 9(006).
023800         10 TC-NOME              PIC X(020).
023900         10 TC-SOBRENOME         PIC X(020).
024000         10 TC-FIDELIDADE        PIC X(001).
024100*-----------------------------------------------------------------*
024200 01  FILLER                      PIC X(050)          VALUE
024300         "----- TABELA DO CATALOGO DE SERVICOS -----".
024400*-----------------------------------------------------------------*
024500 77  WRK-QT-SERVICOS             PIC 9(004)    COMP   VALUE ZERO.
024600 01  TAB-SERVICOS.
024700     05 TAB-SERVICO-REG          OCCURS 1 TO 100 TIMES
024800                                  DEPENDING ON WRK-QT-SERVICOS
024900                                  INDEXED BY IDX-SVC.
025000         10 TV-COD-SERVICO       PIC 9(004).
025100         10 TV-NOME-SERVICO      PIC X(025).
025200         10 TV-PRECO-SERVICO     PIC 9(007)V99.
025300*-----------------------------------------------------------------*
025400 01  FILLER                      PIC X(050)          VALUE
025500         "----- TARIFA PADRAO DO QUARTO (FABRICA) -----".
025600*-----------------------------------------------------------------*
025700 01  TAB-TARIFA-PADRAO-LIT.
025800     05 FILLER                   PIC X(012)          VALUE
025900         "S00008000001".
026000     05 FILLER                   PIC X(012)          VALUE
026100         "D00012000002".
026200     05 FILLER                   PIC X(012)          VALUE
026300         "U00025000003".
026400     05 FILLER                   PIC X(012)          VALUE
026500         "P00050000004".
026600*-----------------------------------------------------------------*
026700 01  TAB-TARIFA-PADRAO           REDEFINES
026800     TAB-TARIFA-PADRAO-LIT.
026900     05 TTP-REG                  OCCURS 4 TIMES
027000                                  INDEXED BY IDX-TTP.
027100         10 TTP-TIPO             PIC X(001).
027200         10 TTP-TARIFA           PIC 9(007)V99.
027300         10 TTP-CAPACIDADE       PIC 9(002).
027400*-----------------------------------------------------------------*
027500 01  FILLER                      PIC X(050)          VALUE
027600         "----- RESUMO POR TIPO DE QUARTO (OCUPACAO/RECEITA) -----".
027700*-----------------------------------------------------------------*
027800 01  TAB-RESUMO-TIPO.
027900     05 TRT-REG                  OCCURS 4 TIMES
028000                                  INDEXED BY IDX-TIPO.
028100         10 TRT-TIPO             PIC X(001).
028200         10 TRT-QT-TOTAL         PIC 9(005)    COMP-3 VALUE ZERO.
028300         10 TRT-QT-DISPONIVEL    PIC 9(005)    COMP-3 VALUE ZERO.
028400         10 TRT-QT-OCUPADO       PIC 9(005)    COMP-3 VALUE ZERO.
028500         10 TRT-QT-RESERVAS      PIC 9(005)    COMP-3 VALUE ZERO.
028600         10 TRT-VLR-PAGAMENTO    PIC 9(009)V99 COMP-3 VALUE ZERO.
028700*-----------------------------------------------------------------*
028800 01  FILLER                      PIC X(050)          VALUE
028900         "----- ACUMULADORES DO LOTE -----".
029000*-----------------------------------------------------------------*
029100 77  ACU-LIDOS                   PIC 9(005)    COMP-3 VALUE ZERO.
029200 77  ACU-ACEITAS                 PIC 9(005)    COMP-3 VALUE ZERO.
029300 77  ACU-REJEITADAS              PIC 9(005)    COMP-3 VALUE ZERO.
029400 77  ACU-VLR-BASE                PIC 9(009)V99 COMP-3 VALUE ZERO.
029500 77  ACU-VLR-QUARTO              PIC 9(009)V99 COMP-3 VALUE ZERO.
029600 77  ACU-VLR-SERVICOS            PIC 9(009)V99 COMP-3 VALUE ZERO.
029700 77  ACU-VLR-TOTAL               PIC 9(009)V99 COMP-3 VALUE ZERO.
029800 77  ACU-VLR-IMPOSTO             PIC 9(009)V99 COMP-3 VALUE ZERO.
029900 77  ACU-VLR-PAGAMENTO           PIC 9(009)V99 COMP-3 VALUE ZERO.
030000 77  ACU-FID-REGULAR             PIC 9(005)    COMP-3 VALUE ZERO.
030100 77  ACU-FID-SILVER              PIC 9(005)    COMP-3 VALUE ZERO.
030200 77  ACU-FID-GOLD                PIC 9(005)    COMP-3 VALUE ZERO.
030300 77  ACU-FID-PLATINUM            PIC 9(005)    COMP-3 VALUE ZERO.
030400*-----------------------------------------------------------------*
030500 01  FILLER                      PIC X(050)          VALUE
030600         "----- AREA DE TRABALHO DO PEDIDO CORRENTE -----".
030700*-----------------------------------------------------------------*
030800 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
030900 77  WRK-MOTIVO-REJ              PIC X(030)          VALUE SPACES.
031000 77  WRK-IDX-SALA-ACHADA         PIC 9(004)    COMP   VALUE ZERO.
031100 77  WRK-IDX-CLI-ACHADO          PIC 9(004)    COMP   VALUE ZERO.
031200 77  WRK-IDX-REQ-SVC             PIC 9(002)    COMP   VALUE ZERO.
031300 77  WRK-NOITES                  PIC 9(003)    COMP   VALUE ZERO.
031400 77  WRK-VLR-BASE                PIC 9(007)V99        VALUE ZERO.
031500 77  WRK-VLR-QUARTO              PIC 9(007)V99        VALUE ZERO.
031600 77  WRK-VLR-SERVICOS            PIC 9(007)V99        VALUE ZERO.
031700 77  WRK-VLR-TOTAL               PIC 9(007)V99        VALUE ZERO.
031800 77  WRK-VLR-IMPOSTO             PIC 9(007)V99        VALUE ZERO.
031900 77  WRK-VLR-PAGAMENTO           PIC 9(007)V99        VALUE ZERO.
032000*-----------------------------------------------------------------*
032100 01  FILLER                      PIC X(050)          VALUE
032200         "----- DATA DE EXECUCAO DO LOTE (ALT05 - Y2K) -----".
032300*-----------------------------------------------------------------*
032400 01  WRK-DT-EXEC-AAMMDD          PIC 9(006)          VALUE ZERO.
032500 01  WRK-DT-EXEC-AAMMDD-X        REDEFINES
032600     WRK-DT-EXEC-AAMMDD.
032700     05 WRK-EXEC-AA              PIC 9(002).
032800     05 WRK-EXEC-MM              PIC 9(002).
032900     05 WRK-EXEC-DD              PIC 9(002).
033000 77  WRK-EXEC-SECULO             PIC 9(002)          VALUE ZERO.
033100 77  WRK-DT-EXEC-8               PIC 9(008)          VALUE ZERO.
033200*-----------------------------------------------------------------*
033300 01  FILLER                      PIC X(050)          VALUE
033400         "----- CAMPOS DE APOIO DA DATA JULIANA (ALT06) -----".
033500*-----------------------------------------------------------------*
033600 77  WRK-JDN-CHECKIN             PIC S9(009)   COMP   VALUE ZERO.
033700 77  WRK-JDN-CHECKOUT            PIC S9(009)   COMP   VALUE ZERO.
033800 77  WRK-J-ANO                   PIC S9(009)   COMP   VALUE ZERO.
033900 77  WRK-J-MES                   PIC S9(009)   COMP   VALUE ZERO.
034000 77  WRK-J-DIA                   PIC S9(009)   COMP   VALUE ZERO.
034100 77  WRK-J-A                     PIC S9(009)   COMP   VALUE ZERO.
034200 77  WRK-J-Y                     PIC S9(009)   COMP   VALUE ZERO.
034300 77  WRK-J-M                     PIC S9(009)   COMP   VALUE ZERO.
034400*-----------------------------------------------------------------*
034500 01  FILLER                      PIC X(050)          VALUE
034600         "----- CONTADORES DE LINHA / PAGINA DO RELATORIO -----".
034700*-----------------------------------------------------------------*
034800 77  WRK-NR-PAGINA                PIC 9(003)   COMP   VALUE ZERO.
034900*-----------------------------------------------------------------*
035000*----------------------- BOOK DOS CABECALHOS ---------------------*
035100 COPY "#BOOKCAB".
035200*----------------------- BOOK DE ERROS ---------------------------*
035300 COPY "#BOOKERRO".
035400*-----------------------------------------------------------------*
035500 01  FILLER                      PIC X(050)          VALUE
035600         "***** FIM DA WORKING - HTLRESV *****".
035700*-----------------------------------------------------------------*
035800
035900*=================================================================*
036000 PROCEDURE                               DIVISION.
036100*=================================================================*
036200 0000-PRINCIPAL                          SECTION.
036300*-----------------------------------------------------------------*
036400
036500         PERFORM 0100-INICIAR.
036600         PERFORM 0200-PROCESSAR
036700             UNTIL FS-RESVIN                NOT EQUAL "00".
036800         PERFORM 0300-RELATORIO-LANC-RODAPE.
036900         PERFORM 0400-RELATORIO-OCUPACAO.
037000         PERFORM 0500-RELATORIO-RECEITA.
037100         PERFORM 0600-RELATORIO-ESTATISTICO.
037200         PERFORM 0900-FINALIZAR.
037300         STOP RUN.
037400
037500 0000-PRINCIPAL-FIM.                      EXIT.
037600*-----------------------------------------------------------------*
037700 0100-INICIAR                            SECTION.
037800*-----------------------------------------------------------------*
037900
038000         OPEN INPUT  CUSTFL ROOMFL SVCFL RESVIN
038100              OUTPUT RESVOUT RESVREL.
038200
038300         PERFORM 0105-TESTAR-ABERTURA.
038400         PERFORM 0107-INICIAR-TABELA-TIPOS.
038500         PERFORM 0110-CARREGAR-SALAS
038600             UNTIL FS-ROOMFL                NOT EQUAL "00".
038700         PERFORM 0120-CARREGAR-CLIENTES
038800             UNTIL FS-CUSTFL                NOT EQUAL "00".
038900         PERFORM 0130-CARREGAR-SERVICOS
039000             UNTIL FS-SVCFL                 NOT EQUAL "00".
039100         PERFORM 0140-DATA-EXECUCAO.
039200         MOVE 1                           TO WRK-NR-PAGINA.
039300         PERFORM 0150-CABECALHO-LANC.
039400         PERFORM 0160-LEITURA-PEDIDO.
039500
039600 0100-INICIAR-FIM.                        EXIT.
039700*-----------------------------------------------------------------*
039800 0105-TESTAR-ABERTURA                    SECTION.
039900*-----------------------------------------------------------------*
040000
040100         IF FS-CUSTFL                      NOT EQUAL "00"
040200             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
040300             MOVE FS-CUSTFL                 TO WRK-STATUS-ERRO
040400             MOVE "0105-ABERTURA-CUSTFL"    TO WRK-AREA-ERRO
040500             PERFORM 9999-TRATA-ERRO
040600         END-IF.
040700         IF FS-ROOMFL                      NOT EQUAL "00"
040800             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
040900             MOVE FS-ROOMFL                 TO WRK-STATUS-ERRO
041000             MOVE "0105-ABERTURA-ROOMFL"    TO WRK-AREA-ERRO
041100             PERFORM 9999-TRATA-ERRO
041200         END-IF.
041300         IF FS-SVCFL                       NOT EQUAL "00"
041400             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
041500             MOVE FS-SVCFL                  TO WRK-STATUS-ERRO
041600             MOVE "0105-ABERTURA-SVCFL"     TO WRK-AREA-ERRO
041700             PERFORM 9999-TRATA-ERRO
041800         END-IF.
041900         IF FS-RESVIN                      NOT EQUAL "00"
042000             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
042100             MOVE FS-RESVIN                 TO WRK-STATUS-ERRO
042200             MOVE "0105-ABERTURA-RESVIN"    TO WRK-AREA-ERRO
042300             PERFORM 9999-TRATA-ERRO
042400         END-IF.
042500         IF FS-RESVOUT                     NOT EQUAL "00"
042600             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
042700             MOVE FS-RESVOUT                TO WRK-STATUS-ERRO
042800             MOVE "0105-ABERTURA-RESVOUT"   TO WRK-AREA-ERRO
042900             PERFORM 9999-TRATA-ERRO
043000         END-IF.
043100         IF FS-RESVREL                     NOT EQUAL "00"
043200             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
043300             MOVE FS-RESVREL                TO WRK-STATUS-ERRO
043400             MOVE "0105-ABERTURA-RESVREL"   TO WRK-AREA-ERRO
043500             PERFORM 9999-TRATA-ERRO
043600         END-IF.
043700
043800 0105-TESTAR-ABERTURA-FIM.                EXIT.
043900*-----------------------------------------------------------------*
044000 0107-INICIAR-TABELA-TIPOS               SECTION.
044100*-----------------------------------------------------------------*
044200*        MONTA O RESUMO POR TIPO DE QUARTO (S/D/U/P) USADO NOS
044300*        RELATORIOS DE OCUPACAO E DE RECEITA.
044400
044500         MOVE "S"                         TO TRT-TIPO (1).
044600         MOVE "D"                         TO TRT-TIPO (2).
044700         MOVE "U"                         TO TRT-TIPO (3).
044800         MOVE "P"                         TO TRT-TIPO (4).
044900
045000 0107-INICIAR-TABELA-TIPOS-FIM.           EXIT.
045100*-----------------------------------------------------------------*
045200 0110-CARREGAR-SALAS                     SECTION.
045300*-----------------------------------------------------------------*
045400
045500         READ ROOMFL.
045600         IF FS-ROOMFL EQUAL "00"
045700             ADD 1                         TO WRK-QT-SALAS
045800             MOVE REG-COD-QUARTO           TO TS-COD-QUARTO (WRK-QT-SALAS)
045900             MOVE REG-NUM-QUARTO           TO TS-NUM-QUARTO (WRK-QT-SALAS)
046000             MOVE REG-TIPO-QUARTO          TO TS-TIPO-QUARTO (WRK-QT-SALAS)
046100             MOVE REG-CAPACIDADE           TO TS-CAPACIDADE (WRK-QT-SALAS)
046200             MOVE REG-ANDAR                TO TS-ANDAR (WRK-QT-SALAS)
046300             MOVE REG-DISPONIVEL           TO TS-DISPONIVEL (WRK-QT-SALAS)
046400             MOVE REG-TARIFA               TO TS-TARIFA (WRK-QT-SALAS)
046500             PERFORM 0112-APLICAR-TARIFA-PADRAO
046600             PERFORM 0280-ACUMULAR-OCUPACAO
046700         ELSE
046800             IF FS-ROOMFL                  NOT EQUAL "10"
046900                 MOVE WRK-ERRO-LEITURA      TO WRK-DESCRICAO-ERRO
047000                 MOVE FS-ROOMFL             TO WRK-STATUS-ERRO
047100                 MOVE "0110-LEITURA-SALA"   TO WRK-AREA-ERRO
047200                 PERFORM 9999-TRATA-ERRO
047300             END-IF
047400         END-IF.
047500
047600 0110-CARREGAR-SALAS-FIM.                 EXIT.
047700*-----------------------------------------------------------------*
047800 0112-APLICAR-TARIFA-PADRAO               SECTION.
047900*-----------------------------------------------------------------*
048000*        QUANDO O ARQUIVO DE QUARTOS VEM SEM TARIFA OU SEM
048100*        CAPACIDADE (CADASTRO INCOMPLETO), ASSUME OS VALORES
048200*        DE FABRICA DO TIPO DE QUARTO (ALT03 - CHAMADO 4488).
048300
048400         IF TS-TARIFA (WRK-QT-SALAS)       EQUAL ZEROS
048500             SET IDX-TTP                   TO 1
048600             SEARCH TTP-REG
048700                 WHEN TTP-TIPO (IDX-TTP) EQUAL TS-TIPO-QUARTO (WRK-QT-SALAS)
048800                     MOVE TTP-TARIFA (IDX-TTP)
048900                         TO TS-TARIFA (WRK-QT-SALAS)
049000             END-SEARCH
049100         END-IF.
049200         IF TS-CAPACIDADE (WRK-QT-SALAS)   EQUAL ZEROS
049300             SET IDX-TTP                   TO 1
049400             SEARCH TTP-REG
049500                 WHEN TTP-TIPO (IDX-TTP) EQUAL TS-TIPO-QUARTO (WRK-QT-SALAS)
049600                     MOVE TTP-CAPACIDADE (IDX-TTP)
049700                         TO TS-CAPACIDADE (WRK-QT-SALAS)
049800             END-SEARCH
049900         END-IF.
050000
050100 0112-APLICAR-TARIFA-PADRAO-FIM.           EXIT.
050200*-----------------------------------------------------------------*
050300 0120-CARREGAR-CLIENTES                  SECTION.
050400*-----------------------------------------------------------------*
050500
050600         READ CUSTFL.
050700         IF FS-CUSTFL EQUAL "00"
050800             ADD 1                         TO WRK-QT-CLIENTES
050900             MOVE REG-COD-CLIENTE          TO TC-COD-CLIENTE (WRK-QT-CLIENTES)
051000             MOVE REG-NOME                 TO TC-NOME (WRK-QT-CLIENTES)
051100             MOVE REG-SOBRENOME            TO TC-SOBRENOME (WRK-QT-CLIENTES)
051200             MOVE REG-FIDELIDADE           TO TC-FIDELIDADE (WRK-QT-CLIENTES)
051300         ELSE
051400             IF FS-CUSTFL                  NOT EQUAL "10"
051500                 MOVE WRK-ERRO-LEITURA      TO WRK-DESCRICAO-ERRO
051600                 MOVE FS-CUSTFL             TO WRK-STATUS-ERRO
051700                 MOVE "0120-LEITURA-CLI"    TO WRK-AREA-ERRO
051800                 PERFORM 9999-TRATA-ERRO
051900             END-IF
052000         END-IF.
052100
052200 0120-CARREGAR-CLIENTES-FIM.               EXIT.
052300*-----------------------------------------------------------------*
052400 0130-CARREGAR-SERVICOS                  SECTION.
052500*-----------------------------------------------------------------*
052600
052700         READ SVCFL.
052800         IF FS-SVCFL EQUAL "00"
052900             ADD 1                         TO WRK-QT-SERVICOS
053000             MOVE REG-COD-SERVICO          TO TV-COD-SERVICO (WRK-QT-SERVICOS)
053100             MOVE REG-NOME-SERVICO         TO TV-NOME-SERVICO (WRK-QT-SERVICOS)
053200             MOVE REG-PRECO-SERVICO        TO TV-PRECO-SERVICO (WRK-QT-SERVICOS)
053300         ELSE
053400             IF FS-SVCFL                   NOT EQUAL "10"
053500                 MOVE WRK-ERRO-LEITURA      TO WRK-DESCRICAO-ERRO
053600                 MOVE FS-SVCFL              TO WRK-STATUS-ERRO
053700                 MOVE "0130-LEITURA-SVC"    TO WRK-AREA-ERRO
053800                 PERFORM 9999-TRATA-ERRO
053900             END-IF
054000         END-IF.
054100
054200 0130-CARREGAR-SERVICOS-FIM.               EXIT.
054300*-----------------------------------------------------------------*
054400 0140-DATA-EXECUCAO                      SECTION.
054500*-----------------------------------------------------------------*
054600*        ACCEPT FROM DATE DEVOLVE 6 DIGITOS (AAMMDD). A JANELA
054700*        DE SECULO ABAIXO FOI INCLUIDA NA REVISAO DO BUG DO
054800*        MILENIO (ALT05 - CHAMADO 5011): ANO < 50 VIRA 20XX,
054900*        DO CONTRARIO VIRA 19XX.
055000
055100         ACCEPT WRK-DT-EXEC-AAMMDD         FROM DATE.
055200
055300         IF WRK-EXEC-AA                    IS LESS THAN 50
055400             MOVE 20                       TO WRK-EXEC-SECULO
055500         ELSE
055600             MOVE 19                       TO WRK-EXEC-SECULO
055700         END-IF.
055800
055900         COMPUTE WRK-DT-EXEC-8 =
056000             (WRK-EXEC-SECULO * 1000000) + (WRK-DT-EXEC-AAMMDD * 1).
056100
056200 0140-DATA-EXECUCAO-FIM.                   EXIT.
056300*-----------------------------------------------------------------*
056400 0150-CABECALHO-LANC                     SECTION.
056500*-----------------------------------------------------------------*
056600
056700         MOVE WRK-DT-EXEC-8                TO WRK-CAB1-DATA.
056800         MOVE WRK-NR-PAGINA                TO WRK-CAB1-PAGINA.
056900
057000         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
057100         WRITE REG-RELATORIO FROM WRK-CAB1-LANC.
057200         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
057300         WRITE REG-RELATORIO FROM WRK-CAB2-LANC.
057400         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
057500
057600 0150-CABECALHO-LANC-FIM.                  EXIT.
057700*-----------------------------------------------------------------*
057800 0160-LEITURA-PEDIDO                     SECTION.
057900*-----------------------------------------------------------------*
058000
058100         READ RESVIN.
058200         IF FS-RESVIN EQUAL "00" OR FS-RESVIN EQUAL "10"
058300             CONTINUE
058400         ELSE
058500             MOVE WRK-ERRO-LEITURA          TO WRK-DESCRICAO-ERRO
058600             MOVE FS-RESVIN                 TO WRK-STATUS-ERRO
058700             MOVE "0160-LEITURA-PEDIDO"      TO WRK-AREA-ERRO
058800             PERFORM 9999-TRATA-ERRO
058900         END-IF.
059000
059100 0160-LEITURA-PEDIDO-FIM.                  EXIT.
059200*-----------------------------------------------------------------*
059300 0200-PROCESSAR                          SECTION.
059400*-----------------------------------------------------------------*
059500
059600         ADD 1                             TO ACU-LIDOS.
059700         PERFORM 0210-VALIDAR-PEDIDO.
059800
059900         IF WRK-PASSOU                      EQUAL "N"
060000             PERFORM 0215-GRAVAR-REJEICAO
060100         ELSE
060200             PERFORM 0220-CALCULAR-NOITES
060300             PERFORM 0230-CALCULAR-TARIFA
060400             PERFORM 0240-CALCULAR-SERVICOS
060500             PERFORM 0250-CALCULAR-PAGAMENTO
060600             PERFORM 0260-GRAVAR-ACEITA
060700         END-IF.
060800
060900         PERFORM 0270-IMPRIMIR-DETALHE-LANC.
061000         PERFORM 0280-ACUMULAR.
061100         PERFORM 0160-LEITURA-PEDIDO.
061200
061300 0200-PROCESSAR-FIM.                       EXIT.
061400*-----------------------------------------------------------------*
061500 0210-VALIDAR-PEDIDO                     SECTION.
061600*-----------------------------------------------------------------*
061700*        CADEIA DE VALIDACAO, NA ORDEM: DATAS, HOSPEDES,
061800*        QUARTO (EXISTENCIA/DISPONIBILIDADE/CAPACIDADE) E
061900*        CLIENTE. A PRIMEIRA REGRA QUE FALHAR REJEITA O
062000*        PEDIDO E AS DEMAIS NAO SAO MAIS TESTADAS.
062100
062200         MOVE "S"                          TO WRK-PASSOU.
062300         MOVE SPACES                        TO WRK-MOTIVO-REJ.
062400         MOVE ZEROS                         TO WRK-IDX-SALA-ACHADA
062500                                                WRK-IDX-CLI-ACHADO.
062600
062700         PERFORM 0211-VALIDAR-DATAS.
062800         IF WRK-PASSOU EQUAL "S"
062900             PERFORM 0212-VALIDAR-HOSPEDES
063000         END-IF.
063100         IF WRK-PASSOU EQUAL "S"
063200             PERFORM 0213-VALIDAR-QUARTO
063300         END-IF.
063400         IF WRK-PASSOU EQUAL "S"
063500             PERFORM 0214-VALIDAR-CLIENTE
063600         END-IF.
063700
063800 0210-VALIDAR-PEDIDO-FIM.                  EXIT.
063900*-----------------------------------------------------------------*
064000 0211-VALIDAR-DATAS                       SECTION.
064100*-----------------------------------------------------------------*
064200
064300         IF REG-DT-CHECKIN                  EQUAL ZEROS
064400             OR REG-DT-CHECKOUT              EQUAL ZEROS
064500             OR REG-DT-CHECKIN      IS LESS THAN WRK-DT-EXEC-8
064600             OR REG-DT-CHECKOUT NOT IS GREATER THAN REG-DT-CHECKIN
064700             MOVE "N"                        TO WRK-PASSOU
064800             MOVE WRK-REJ-DATAS              TO WRK-MOTIVO-REJ
064900         END-IF.
065000
065100 0211-VALIDAR-DATAS-FIM.                    EXIT.
065200*-----------------------------------------------------------------*
065300 0212-VALIDAR-HOSPEDES                    SECTION.
065400*-----------------------------------------------------------------*
065500
065600         IF REG-QT-HOSPEDES                 EQUAL ZEROS
065700             OR REG-QT-HOSPEDES   IS GREATER THAN 10
065800             MOVE "N"                        TO WRK-PASSOU
065900             MOVE WRK-REJ-HOSPEDES           TO WRK-MOTIVO-REJ
066000         END-IF.
066100
066200 0212-VALIDAR-HOSPEDES-FIM.                 EXIT.
066300*-----------------------------------------------------------------*
066400 0213-VALIDAR-QUARTO                      SECTION.
066500*-----------------------------------------------------------------*
066600
066700         SET IDX-SALA                       TO 1.
066800         SEARCH ALL TAB-SALA-REG
066900             WHEN TS-COD-QUARTO (IDX-SALA) EQUAL REG-COD-QUARTO-PEDIDO
067000                 CONTINUE
067100             AT END
067200                 MOVE "N"                    TO WRK-PASSOU
067300                 MOVE WRK-REJ-QUARTO-INEX    TO WRK-MOTIVO-REJ
067400         END-SEARCH.
067500
067600         IF WRK-PASSOU                       EQUAL "S"
067700             MOVE IDX-SALA                   TO WRK-IDX-SALA-ACHADA
067800             IF TS-DISPONIVEL (IDX-SALA)     NOT EQUAL "Y"
067900                 MOVE "N"                    TO WRK-PASSOU
068000                 MOVE WRK-REJ-QUARTO-INDISP  TO WRK-MOTIVO-REJ
068100             ELSE
068200                 IF REG-QT-HOSPEDES IS GREATER THAN TS-CAPACIDADE (IDX-SALA)
068300                     MOVE "N"                TO WRK-PASSOU
068400                     MOVE WRK-REJ-CAPACIDADE TO WRK-MOTIVO-REJ
068500                 END-IF
068600             END-IF
068700         END-IF.
068800
068900 0213-VALIDAR-QUARTO-FIM.                   EXIT.
069000*-----------------------------------------------------------------*
069100 0214-VALIDAR-CLIENTE                     SECTION.
069200*-----------------------------------------------------------------*
069300
069400         SET IDX-CLI                         TO 1.
069500         SEARCH TAB-CLIENTE-REG
069600             WHEN TC-COD-CLIENTE (IDX-CLI) EQUAL REG-COD-CLIENTE-PEDIDO
069700                 MOVE IDX-CLI                TO WRK-IDX-CLI-ACHADO
069800             AT END
069900                 MOVE "N"                     TO WRK-PASSOU
070000                 MOVE WRK-REJ-CLIENTE-INEX    TO WRK-MOTIVO-REJ
070100         END-SEARCH.
070200
070300 0214-VALIDAR-CLIENTE-FIM.                   EXIT.
070400*-----------------------------------------------------------------*
070500 0215-GRAVAR-REJEICAO                      SECTION.
070600*-----------------------------------------------------------------*
070700
070800         MOVE REG-COD-RESERVA-PEDIDO         TO REG-COD-RESERVA-SAIDA.
070900         MOVE REG-COD-CLIENTE-PEDIDO         TO REG-COD-CLIENTE-SAIDA.
071000         MOVE REG-COD-QUARTO-PEDIDO          TO REG-COD-QUARTO-SAIDA.
071100         MOVE ZEROS                          TO REG-QT-DIARIAS
071200                                                  REG-VLR-BASE
071300                                                  REG-VLR-QUARTO
071400                                                  REG-VLR-SERVICOS
071500                                                  REG-VLR-TOTAL
071600                                                  REG-VLR-IMPOSTO
071700                                                  REG-VLR-PAGAMENTO.
071800         MOVE "R"                            TO REG-SITUACAO.
071900         MOVE WRK-MOTIVO-REJ                 TO REG-MOTIVO-REJEICAO.
072000
072100         WRITE REG-SAIDA.
072200         PERFORM 0265-TESTAR-GRAVACAO.
072300
072400 0215-GRAVAR-REJEICAO-FIM.                   EXIT.
072500*-----------------------------------------------------------------*
072600 0220-CALCULAR-NOITES                      SECTION.
072700*-----------------------------------------------------------------*
072800*        NUMERO DE NOITES = DIFERENCA ENTRE AS DATAS JULIANAS
072900*        DE CHECK-OUT E DE CHECK-IN (FORMULA DE FLIEGEL-VAN
073000*        FLANDERN - ALT06, CHAMADO 5290).
073100
073200         PERFORM 0221-JULIANO-CHECKIN.
073300         PERFORM 0222-JULIANO-CHECKOUT.
073400
073500         COMPUTE WRK-NOITES = WRK-JDN-CHECKOUT - WRK-JDN-CHECKIN.
073600
073700 0220-CALCULAR-NOITES-FIM.                   EXIT.
073800*-----------------------------------------------------------------*
073900 0221-JULIANO-CHECKIN                       SECTION.
074000*-----------------------------------------------------------------*
074100
074200         COMPUTE WRK-J-ANO = REG-DT-CHECKIN / 10000.
074300         COMPUTE WRK-J-MES =
074400             (REG-DT-CHECKIN - (WRK-J-ANO * 10000)) / 100.
074500         COMPUTE WRK-J-DIA =
074600             REG-DT-CHECKIN - (WRK-J-ANO * 10000)
074700                            - (WRK-J-MES * 100).
074800
074900         COMPUTE WRK-J-A = (14 - WRK-J-MES) / 12.
075000         COMPUTE WRK-J-Y = WRK-J-ANO + 4800 - WRK-J-A.
075100         COMPUTE WRK-J-M = WRK-J-MES + (12 * WRK-J-A) - 2.
075200
075300         COMPUTE WRK-JDN-CHECKIN =
075400             WRK-J-DIA + (((153 * WRK-J-M) + 2) / 5)
075500             + (365 * WRK-J-Y) + (WRK-J-Y / 4) - (WRK-J-Y / 100)
075600             + (WRK-J-Y / 400) - 32045.
075700
075800 0221-JULIANO-CHECKIN-FIM.                   EXIT.
075900*-----------------------------------------------------------------*
076000 0222-JULIANO-CHECKOUT                      SECTION.
076100*-----------------------------------------------------------------*
076200
076300         COMPUTE WRK-J-ANO = REG-DT-CHECKOUT / 10000.
076400         COMPUTE WRK-J-MES =
076500             (REG-DT-CHECKOUT - (WRK-J-ANO * 10000)) / 100.
076600         COMPUTE WRK-J-DIA =
076700             REG-DT-CHECKOUT - (WRK-J-ANO * 10000)
076800                             - (WRK-J-MES * 100).
076900
077000         COMPUTE WRK-J-A = (14 - WRK-J-MES) / 12.
077100         COMPUTE WRK-J-Y = WRK-J-ANO + 4800 - WRK-J-A.
077200         COMPUTE WRK-J-M = WRK-J-MES + (12 * WRK-J-A) - 2.
077300
077400         COMPUTE WRK-JDN-CHECKOUT =
077500             WRK-J-DIA + (((153 * WRK-J-M) + 2) / 5)
077600             + (365 * WRK-J-Y) + (WRK-J-Y / 4) - (WRK-J-Y / 100)
077700             + (WRK-J-Y / 400) - 32045.
077800
077900 0222-JULIANO-CHECKOUT-FIM.                  EXIT.
078000*-----------------------------------------------------------------*
078100 0230-CALCULAR-TARIFA                       SECTION.
078200*-----------------------------------------------------------------*
078300*        VALOR BASE = TARIFA DO QUARTO * NOITES. O AJUSTE POR
078400*        TEMPORADA / FIM-DE-SEMANA / FIDELIDADE E FEITO PELA
078500*        SUBROTINA HTLPRICE.
078600
078700         COMPUTE WRK-VLR-BASE ROUNDED =
078800             TS-TARIFA (WRK-IDX-SALA-ACHADA) * WRK-NOITES.
078900
079000         CALL "HTLPRICE"                     USING
079100             WRK-VLR-BASE
079200             REG-DT-CHECKIN
079300             REG-DT-CHECKOUT
079400             TC-FIDELIDADE (WRK-IDX-CLI-ACHADO)
079500             WRK-VLR-QUARTO.
079600
079700 0230-CALCULAR-TARIFA-FIM.                   EXIT.
079800*-----------------------------------------------------------------*
079900 0240-CALCULAR-SERVICOS                     SECTION.
080000*-----------------------------------------------------------------*
080100
080200         MOVE ZEROS                          TO WRK-VLR-SERVICOS.
080300
080400         IF REG-QT-SERVICOS                  IS GREATER THAN ZEROS
080500             PERFORM 0241-SOMAR-SERVICO
080600                 VARYING WRK-IDX-REQ-SVC FROM 1 BY 1
080700                 UNTIL WRK-IDX-REQ-SVC IS GREATER THAN REG-QT-SERVICOS
080800         END-IF.
080900
081000         IF REG-DESC-PACOTE                  IS GREATER THAN ZEROS
081100             COMPUTE WRK-VLR-SERVICOS ROUNDED =
081200                 WRK-VLR-SERVICOS -
081300                 (WRK-VLR-SERVICOS * REG-DESC-PACOTE)
081400         END-IF.
081500
081600 0240-CALCULAR-SERVICOS-FIM.                 EXIT.
081700*-----------------------------------------------------------------*
081800 0241-SOMAR-SERVICO                          SECTION.
081900*-----------------------------------------------------------------*
082000
082100         SET IDX-SVC                          TO 1.
082200         SEARCH TAB-SERVICO-REG
082300             WHEN TV-COD-SERVICO (IDX-SVC) EQUAL
082400                  REG-COD-SERVICO-PEDIDO (WRK-IDX-REQ-SVC)
082500                 ADD TV-PRECO-SERVICO (IDX-SVC) TO WRK-VLR-SERVICOS
082600         END-SEARCH.
082700
082800 0241-SOMAR-SERVICO-FIM.                      EXIT.
082900*-----------------------------------------------------------------*
083000 0250-CALCULAR-PAGAMENTO                     SECTION.
083100*-----------------------------------------------------------------*
083200*        TOTAL = QUARTO + SERVICOS.  IMPOSTO = 16% DO TOTAL.
083300*        PAGAMENTO = TOTAL + IMPOSTO.
083400
083500         COMPUTE WRK-VLR-TOTAL =
083600             WRK-VLR-QUARTO + WRK-VLR-SERVICOS.
083700         COMPUTE WRK-VLR-IMPOSTO ROUNDED =
083800             WRK-VLR-TOTAL * 0.16.
083900         COMPUTE WRK-VLR-PAGAMENTO =
084000             WRK-VLR-TOTAL + WRK-VLR-IMPOSTO.
084100
084200 0250-CALCULAR-PAGAMENTO-FIM.                 EXIT.
084300*-----------------------------------------------------------------*
084400 0260-GRAVAR-ACEITA                           SECTION.
084500*-----------------------------------------------------------------*
084600
084700         MOVE REG-COD-RESERVA-PEDIDO           TO REG-COD-RESERVA-SAIDA.
084800         MOVE REG-COD-CLIENTE-PEDIDO           TO REG-COD-CLIENTE-SAIDA.
084900         MOVE REG-COD-QUARTO-PEDIDO            TO REG-COD-QUARTO-SAIDA.
085000         MOVE WRK-NOITES                       TO REG-QT-DIARIAS.
085100         MOVE WRK-VLR-BASE                     TO REG-VLR-BASE.
085200         MOVE WRK-VLR-QUARTO                   TO REG-VLR-QUARTO.
085300         MOVE WRK-VLR-SERVICOS                 TO REG-VLR-SERVICOS.
085400         MOVE WRK-VLR-TOTAL                    TO REG-VLR-TOTAL.
085500         MOVE WRK-VLR-IMPOSTO                  TO REG-VLR-IMPOSTO.
085600         MOVE WRK-VLR-PAGAMENTO                TO REG-VLR-PAGAMENTO.
085700         MOVE "P"                              TO REG-SITUACAO.
085800         MOVE SPACES                           TO REG-MOTIVO-REJEICAO.
085900
086000         WRITE REG-SAIDA.
086100         PERFORM 0265-TESTAR-GRAVACAO.
086200
086300 0260-GRAVAR-ACEITA-FIM.                       EXIT.
086400*-----------------------------------------------------------------*
086500 0265-TESTAR-GRAVACAO                          SECTION.
086600*-----------------------------------------------------------------*
086700
086800         IF FS-RESVOUT                         NOT EQUAL "00"
086900             MOVE WRK-ERRO-GRAVACAO             TO WRK-DESCRICAO-ERRO
087000             MOVE FS-RESVOUT                    TO WRK-STATUS-ERRO
087100             MOVE "0265-GRAVACAO-SAIDA"         TO WRK-AREA-ERRO
087200             PERFORM 9999-TRATA-ERRO
087300         END-IF.
087400
087500 0265-TESTAR-GRAVACAO-FIM.                      EXIT.
087600*-----------------------------------------------------------------*
087700 0270-IMPRIMIR-DETALHE-LANC                     SECTION.
087800*-----------------------------------------------------------------*
087900
088000         MOVE REG-COD-RESERVA-PEDIDO             TO WRK-DET-RESERVA.
088100         MOVE REG-COD-QUARTO-PEDIDO               TO WRK-DET-QUARTO.
088200         MOVE REG-DT-CHECKIN                      TO WRK-DET-CHECKIN.
088300         MOVE REG-DT-CHECKOUT                     TO WRK-DET-CHECKOUT.
088400
088500         IF WRK-PASSOU                            EQUAL "S"
088600             STRING TC-NOME (WRK-IDX-CLI-ACHADO) " "
088700                    TC-SOBRENOME (WRK-IDX-CLI-ACHADO)
088800                 DELIMITED BY SIZE INTO WRK-DET-CLIENTE
088900             MOVE WRK-NOITES                      TO WRK-DET-DIARIAS
089000             MOVE WRK-VLR-QUARTO                  TO WRK-DET-VLR-QUARTO
089100             MOVE WRK-VLR-SERVICOS                TO WRK-DET-VLR-SERVICOS
089200             MOVE WRK-VLR-IMPOSTO                  TO WRK-DET-VLR-IMPOSTO
089300             MOVE WRK-VLR-PAGAMENTO                TO WRK-DET-VLR-PAGAMENTO
089400             MOVE "P"                              TO WRK-DET-SITUACAO
089500             MOVE SPACES                           TO WRK-DET-MOTIVO
089600         ELSE
089700             MOVE SPACES                           TO WRK-DET-CLIENTE
089800             MOVE ZEROS                            TO WRK-DET-DIARIAS
089900                                                       WRK-DET-VLR-QUARTO
090000                                                       WRK-DET-VLR-SERVICOS
090100                                                       WRK-DET-VLR-IMPOSTO
090200                                                       WRK-DET-VLR-PAGAMENTO
090300             MOVE "R"                              TO WRK-DET-SITUACAO
090400             MOVE WRK-MOTIVO-REJ                   TO WRK-DET-MOTIVO
090500         END-IF.
090600
090700         WRITE REG-RELATORIO FROM WRK-DET-LANC.
090800
090900 0270-IMPRIMIR-DETALHE-LANC-FIM.                EXIT.
091000*-----------------------------------------------------------------*
091100 0280-ACUMULAR                                  SECTION.
091200*-----------------------------------------------------------------*
091300
091400         IF WRK-PASSOU                            EQUAL "N"
091500             ADD 1                                TO ACU-REJEITADAS
091600         ELSE
091700             ADD 1                                TO ACU-ACEITAS
091800             ADD WRK-VLR-BASE                      TO ACU-VLR-BASE
091900             ADD WRK-VLR-QUARTO                    TO ACU-VLR-QUARTO
092000             ADD WRK-VLR-SERVICOS                  TO ACU-VLR-SERVICOS
092100             ADD WRK-VLR-TOTAL                     TO ACU-VLR-TOTAL
092200             ADD WRK-VLR-IMPOSTO                   TO ACU-VLR-IMPOSTO
092300             ADD WRK-VLR-PAGAMENTO                 TO ACU-VLR-PAGAMENTO
092400             PERFORM 0281-ACUMULAR-FIDELIDADE
092500             PERFORM 0282-ACUMULAR-RECEITA-TIPO
092600         END-IF.
092700
092800 0280-ACUMULAR-FIM.                              EXIT.
092900*-----------------------------------------------------------------*
093000 0280-ACUMULAR-OCUPACAO                         SECTION.
093100*-----------------------------------------------------------------*
093200*        CHAMADA NA CARGA DO ARQUIVO DE QUARTOS (0110) PARA
093300*        MONTAR OS TOTAIS DO RELATORIO DE OCUPACAO.
093400
093500         SET IDX-TIPO                             TO 1.
093600         SEARCH TRT-REG
093700             WHEN TRT-TIPO (IDX-TIPO) EQUAL TS-TIPO-QUARTO (WRK-QT-SALAS)
093800                 ADD 1 TO TRT-QT-TOTAL (IDX-TIPO)
093900                 IF TS-DISPONIVEL (WRK-QT-SALAS) EQUAL "Y"
094000                     ADD 1 TO TRT-QT-DISPONIVEL (IDX-TIPO)
094100                 ELSE
094200                     ADD 1 TO TRT-QT-OCUPADO (IDX-TIPO)
094300                 END-IF
094400         END-SEARCH.
094500
094600 0280-ACUMULAR-OCUPACAO-FIM.                     EXIT.
094700*-----------------------------------------------------------------*
094800 0281-ACUMULAR-FIDELIDADE                        SECTION.
094900*-----------------------------------------------------------------*
095000
095100         EVALUATE TC-FIDELIDADE (WRK-IDX-CLI-ACHADO)
095200             WHEN "S"
095300                 ADD 1 TO ACU-FID-SILVER
095400             WHEN "G"
095500                 ADD 1 TO ACU-FID-GOLD
095600             WHEN "P"
095700                 ADD 1 TO ACU-FID-PLATINUM
095800             WHEN OTHER
095900                 ADD 1 TO ACU-FID-REGULAR
096000         END-EVALUATE.
096100
096200 0281-ACUMULAR-FIDELIDADE-FIM.                   EXIT.
096300*-----------------------------------------------------------------*
096400 0282-ACUMULAR-RECEITA-TIPO                       SECTION.
096500*-----------------------------------------------------------------*
096600
096700         SET IDX-TIPO                              TO 1.
096800         SEARCH TRT-REG
096900             WHEN TRT-TIPO (IDX-TIPO) EQUAL TS-TIPO-QUARTO (WRK-IDX-SALA-ACHADA)
097000                 ADD 1 TO TRT-QT-RESERVAS (IDX-TIPO)
097100                 ADD WRK-VLR-PAGAMENTO TO TRT-VLR-PAGAMENTO (IDX-TIPO)
097200         END-SEARCH.
097300
097400 0282-ACUMULAR-RECEITA-TIPO-FIM.                   EXIT.
097500*-----------------------------------------------------------------*
097600 0300-RELATORIO-LANC-RODAPE                        SECTION.
097700*-----------------------------------------------------------------*
097800
097900         MOVE ACU-LIDOS                             TO WRK-ROD-LIDOS.
098000         MOVE ACU-ACEITAS                           TO WRK-ROD-ACEITAS.
098100         MOVE ACU-REJEITADAS                         TO WRK-ROD-REJEITADAS.
098200         MOVE ACU-VLR-QUARTO                          TO WRK-ROD-TOT-QUARTO.
098300         MOVE ACU-VLR-SERVICOS                        TO WRK-ROD-TOT-SERVICOS.
098400         MOVE ACU-VLR-IMPOSTO                         TO WRK-ROD-TOT-IMPOSTO.
098500         MOVE ACU-VLR-PAGAMENTO                       TO WRK-ROD-TOT-PAGAMENTO.
098600
098700         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
098800         WRITE REG-RELATORIO FROM WRK-ROD-LANC.
098900         WRITE REG-RELATORIO FROM WRK-ROD-LANC2.
099000         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
099100
099200 0300-RELATORIO-LANC-RODAPE-FIM.                   EXIT.
099300*-----------------------------------------------------------------*
099400 0400-RELATORIO-OCUPACAO                           SECTION.
099500*-----------------------------------------------------------------*
099600
099700         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
099800         WRITE REG-RELATORIO FROM WRK-CAB1-OCUPA.
099900         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
100000
100100         MOVE WRK-QT-SALAS                          TO WRK-OCU-TOTAL.
100200         PERFORM 0410-TOTALIZAR-OCUPACAO.
100300         WRITE REG-RELATORIO FROM WRK-ROD-OCUPA.
100400         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
100500
100600         WRITE REG-RELATORIO FROM WRK-CAB2-OCUPA.
100700         PERFORM 0420-DETALHE-OCUPACAO-TIPO
100800             VARYING IDX-TIPO FROM 1 BY 1
100900             UNTIL IDX-TIPO IS GREATER THAN 4.
101000
101100         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
101200         WRITE REG-RELATORIO FROM WRK-CAB3-OCUPA.
101300         PERFORM 0430-DETALHE-OCUPACAO-SALA
101400             VARYING IDX-SALA FROM 1 BY 1
101500             UNTIL IDX-SALA IS GREATER THAN WRK-QT-SALAS.
101600         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
101700
101800 0400-RELATORIO-OCUPACAO-FIM.                       EXIT.
101900*-----------------------------------------------------------------*
102000 0410-TOTALIZAR-OCUPACAO                            SECTION.
102100*-----------------------------------------------------------------*
102200
102300         MOVE ZEROS                                  TO WRK-OCU-DISPONIVEIS
102400                                                          WRK-OCU-OCUPADOS.
102500         PERFORM 0411-SOMAR-OCUPACAO-TIPO
102600             VARYING IDX-TIPO FROM 1 BY 1
102700             UNTIL IDX-TIPO IS GREATER THAN 4.
102800
102900         IF WRK-OCU-TOTAL                            IS GREATER THAN ZEROS
103000             COMPUTE WRK-OCU-TAXA ROUNDED =
103100                 (WRK-OCU-OCUPADOS * 100) / WRK-OCU-TOTAL
103200         ELSE
103300             MOVE ZEROS                               TO WRK-OCU-TAXA
103400         END-IF.
103500
103600 0410-TOTALIZAR-OCUPACAO-FIM.                        EXIT.
103700*-----------------------------------------------------------------*
103800 0411-SOMAR-OCUPACAO-TIPO                             SECTION.
103900*-----------------------------------------------------------------*
104000
104100         ADD TRT-QT-DISPONIVEL (IDX-TIPO)              TO WRK-OCU-DISPONIVEIS.
104200         ADD TRT-QT-OCUPADO (IDX-TIPO)                 TO WRK-OCU-OCUPADOS.
104300
104400 0411-SOMAR-OCUPACAO-TIPO-FIM.                         EXIT.
104500*-----------------------------------------------------------------*
104600 0420-DETALHE-OCUPACAO-TIPO                           SECTION.
104700*-----------------------------------------------------------------*
104800
104900         MOVE TRT-TIPO (IDX-TIPO)                      TO WRK-DOT-TIPO.
105000         MOVE TRT-QT-TOTAL (IDX-TIPO)                  TO WRK-DOT-TOTAL.
105100         MOVE TRT-QT-DISPONIVEL (IDX-TIPO)             TO WRK-DOT-DISPONIVEIS.
105200         MOVE TRT-QT-OCUPADO (IDX-TIPO)                TO WRK-DOT-OCUPADOS.
105300
105400         WRITE REG-RELATORIO FROM WRK-DET-OCUPA-TIPO.
105500
105600 0420-DETALHE-OCUPACAO-TIPO-FIM.                       EXIT.
105700*-----------------------------------------------------------------*
105800 0430-DETALHE-OCUPACAO-SALA                            SECTION.
105900*-----------------------------------------------------------------*
106000
106100         MOVE TS-NUM-QUARTO (IDX-SALA)                  TO WRK-DOQ-QUARTO.
106200         MOVE TS-TIPO-QUARTO (IDX-SALA)                 TO WRK-DOQ-TIPO.
106300         IF TS-DISPONIVEL (IDX-SALA)                    EQUAL "Y"
106400             MOVE "DISPONIVEL"                          TO WRK-DOQ-DISPONIVEL
106500         ELSE
106600             MOVE "OCUPADO"                              TO WRK-DOQ-DISPONIVEL
106700         END-IF.
106800         MOVE TS-TARIFA (IDX-SALA)                       TO WRK-DOQ-TARIFA.
106900
107000         WRITE REG-RELATORIO FROM WRK-DET-OCUPA-QTO.
107100
107200 0430-DETALHE-OCUPACAO-SALA-FIM.                         EXIT.
107300*-----------------------------------------------------------------*
107400 0500-RELATORIO-RECEITA                                 SECTION.
107500*-----------------------------------------------------------------*
107600
107700         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
107800         WRITE REG-RELATORIO FROM WRK-CAB1-RECEITA.
107900         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
108000
108100         MOVE ACU-ACEITAS                                 TO WRK-REC-QTD.
108200         MOVE ACU-VLR-PAGAMENTO                           TO WRK-REC-TOTAL.
108300         WRITE REG-RELATORIO FROM WRK-ROD-RECEITA.
108400         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
108500
108600         WRITE REG-RELATORIO FROM WRK-CAB2-RECEITA.
108700         PERFORM 0510-DETALHE-RECEITA-TIPO
108800             VARYING IDX-TIPO FROM 1 BY 1
108900             UNTIL IDX-TIPO IS GREATER THAN 4.
109000         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
109100
109200 0500-RELATORIO-RECEITA-FIM.                              EXIT.
109300*-----------------------------------------------------------------*
109400 0510-DETALHE-RECEITA-TIPO                                SECTION.
109500*-----------------------------------------------------------------*
109600
109700         MOVE TRT-TIPO (IDX-TIPO)                          TO WRK-DRT-TIPO.
109800         MOVE TRT-QT-RESERVAS (IDX-TIPO)                   TO WRK-DRT-QTD.
109900         MOVE TRT-VLR-PAGAMENTO (IDX-TIPO)                 TO WRK-DRT-TOTAL.
110000
110100         WRITE REG-RELATORIO FROM WRK-DET-RECEITA-TIPO.
110200
110300 0510-DETALHE-RECEITA-TIPO-FIM.                            EXIT.
110400*-----------------------------------------------------------------*
110500 0600-RELATORIO-ESTATISTICO                                SECTION.
110600*-----------------------------------------------------------------*
110700
110800         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
110900         WRITE REG-RELATORIO FROM WRK-CAB1-ESTAT.
111000         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
111100
111200         MOVE ACU-ACEITAS                                   TO WRK-EST-PENDENTES.
111300         MOVE ACU-REJEITADAS                                TO WRK-EST-REJEITADAS.
111400         WRITE REG-RELATORIO FROM WRK-DET-ESTAT-SIT.
111500         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
111600
111700         WRITE REG-RELATORIO FROM WRK-CAB2-ESTAT.
111800         PERFORM 0610-DETALHE-ESTAT-FIDELIDADE.
111900         WRITE REG-RELATORIO FROM WRK-LINHA-BRANCA.
112000
112100         MOVE ACU-VLR-TOTAL                                 TO WRK-EST-VLR-RESERVAS.
112200         MOVE ACU-VLR-PAGAMENTO                             TO WRK-EST-VLR-PAGAMENTOS.
112300         WRITE REG-RELATORIO FROM WRK-ROD-ESTAT.
112400         WRITE REG-RELATORIO FROM WRK-LINHA-SEPARADORA.
112500
112600 0600-RELATORIO-ESTATISTICO-FIM.                            EXIT.
112700*-----------------------------------------------------------------*
112800 0610-DETALHE-ESTAT-FIDELIDADE                              SECTION.
112900*-----------------------------------------------------------------*
113000
113100         MOVE "REGULAR"                                     TO WRK-DEF-NOME.
113200         MOVE ACU-FID-REGULAR                               TO WRK-DEF-QTD.
113300         WRITE REG-RELATORIO FROM WRK-DET-ESTAT-FID.
113400
113500         MOVE "SILVER"                                      TO WRK-DEF-NOME.
113600         MOVE ACU-FID-SILVER                                TO WRK-DEF-QTD.
113700         WRITE REG-RELATORIO FROM WRK-DET-ESTAT-FID.
113800
113900         MOVE "GOLD"                                        TO WRK-DEF-NOME.
114000         MOVE ACU-FID-GOLD                                  TO WRK-DEF-QTD.
114100         WRITE REG-RELATORIO FROM WRK-DET-ESTAT-FID.
114200
114300         MOVE "PLATINUM"                                    TO WRK-DEF-NOME.
114400         MOVE ACU-FID-PLATINUM                               TO WRK-DEF-QTD.
114500         WRITE REG-RELATORIO FROM WRK-DET-ESTAT-FID.
114600
114700 0610-DETALHE-ESTAT-FIDELIDADE-FIM.                          EXIT.
114800*-----------------------------------------------------------------*
114900 0900-FINALIZAR                                              SECTION.
115000*-----------------------------------------------------------------*
115100
115200         CLOSE CUSTFL ROOMFL SVCFL RESVIN RESVOUT RESVREL.
115300
115400 0900-FINALIZAR-FIM.                                         EXIT.
115500*-----------------------------------------------------------------*
115600 9999-TRATA-ERRO                                              SECTION.
115700*-----------------------------------------------------------------*
115800
115900         DISPLAY "===== ERRO NO PROGRAMA HTLRESV =====".
116000         DISPLAY "MENSAGEM....:" WRK-DESCRICAO-ERRO.
116100         DISPLAY "FILE STATUS.:" WRK-STATUS-ERRO.
116200         DISPLAY "AREA / SECAO:" WRK-AREA-ERRO.
116300         CLOSE CUSTFL ROOMFL SVCFL RESVIN RESVOUT RESVREL.
116400         GOBACK.
116500
116600 9999-TRATA-ERRO-FIM.                                         EXIT.
116700*-----------------------------------------------------------------*
