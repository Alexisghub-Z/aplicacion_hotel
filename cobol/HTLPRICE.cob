000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HTLPRICE.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS CONSULTORIA.
000600 DATE-WRITTEN.                           23/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - FOURSYS
000900                                          / OAXACA DREAMS.
001000*=================================================================*
001100* PROGRAMA   : HTLPRICE
001200* PROGRAMADOR: MATHEUS H MEDEIROS
001300* ANALISTA   : IVAN SANCHES
001400* CONSULTORIA: FOURSYS
001500* DATA.......: 23 / 03 / 1987
001600*-----------------------------------------------------------------*
001700* OBJETIVO...: SUBROTINA CALLAVEL (MOTOR DE TARIFACAO) QUE RECEBE
001800*              O VALOR BASE DA DIARIA (JA MULTIPLICADO PELO
001900*              NUMERO DE NOITES), AS DATAS DE CHECK-IN/CHECK-OUT
002000*              E O CODIGO DE FIDELIDADE DO CLIENTE, E DEVOLVE O
002100*              VALOR DO QUARTO JA AJUSTADO PELAS REGRAS DE
002200*              TEMPORADA ALTA, FIM-DE-SEMANA E DESCONTO DE
002300*              FIDELIDADE, NESTA ORDEM.
002400*-----------------------------------------------------------------*
002500* ARQUIVOS                I/O                  INCLUDE/BOOK
002600*  NENHUM (SUBROTINA CALLAVEL - SO LINKAGE SECTION)
002700*-----------------------------------------------------------------*
002800* MODULOS....: CHAMADA POR HTLRESV (CALL "HTLPRICE")
002900*-----------------------------------------------------------------*
003000*                          ALTERACOES                             *
003100*-----------------------------------------------------------------*
003200* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT01
003300* ANALISTA   : IVAN SANCHES                                 .
003400* CONSULTORIA: FOURSYS                                      .
003500* DATA.......: 23 / 03 / 1987                                .
003600* OBJETIVO...: ROTINA CRIADA PARA O CONTRATO DA REDE DE     ALT01
003700*              HOTEIS OAXACA DREAMS. APLICA SOMENTE O        .
003800*              ACRESCIMO DE TEMPORADA ALTA (CHAMADO 4471)    .
003900*-----------------------------------------------------------------*
004000* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT02
004100* ANALISTA   : IVAN SANCHES                                 .
004200* CONSULTORIA: FOURSYS                                      .
004300* DATA.......: 14 / 08 / 1988                                .
004400* OBJETIVO...: INCLUIDO O ACRESCIMO DE FIM-DE-SEMANA. COMO   ALT02
004500*              O COMPILADOR DO CLIENTE NAO TEM FUNCAO DE      .
004600*              DIA-DA-SEMANA, O CALCULO FOI FEITO NA MAO      .
004700*              PELA CONGRUENCIA DE ZELLER (CHAMADO 4528)      .
004800*-----------------------------------------------------------------*
004900* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT03
005000* ANALISTA   : IVAN SANCHES                                 .
005100* CONSULTORIA: FOURSYS                                      .
005200* DATA.......: 09 / 11 / 1990                                .
005300* OBJETIVO...: INCLUIDA A TABELA DE DESCONTO DE FIDELIDADE   ALT03
005400*              (REGULAR/SILVER/GOLD/PLATINUM) E O SWITCH DE   .
005500*              RASTRO UPSI-0 PARA DISPLAY DE AUDITORIA        .
005600*              (CHAMADO 4602)                                 .
005700*-----------------------------------------------------------------*
005800* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT04
005900* ANALISTA   : IVAN SANCHES                                 .
006000* CONSULTORIA: FOURSYS                                      .
006100* DATA.......: 30 / 12 / 1998                                .
006200* OBJETIVO...: REVISAO DO BUG DO MILENIO (ANO 2000). ESTA    ALT04
006300*              ROTINA SO EXTRAI MES/ANO DE UMA DATA JA         .
006400*              RECEBIDA COM 4 DIGITOS DE ANO (AAAAMMDD) E     .
006500*              NAO FAZ COMPARACAO DE SECULO - SEM IMPACTO,    .
006600*              CONFORME PARECER DA ANALISE (CHAMADO 5011)     .
006700*-----------------------------------------------------------------*
006800* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT05
006900* ANALISTA   : IVAN SANCHES                                 .
007000* CONSULTORIA: FOURSYS                                      .
007100* DATA.......: 18 / 02 / 2003                                .
007200* OBJETIVO...: CODIGO DE FIDELIDADE INVALIDO PASSA A SER     ALT05
007300*              TRATADO COMO REGULAR (SEM DESCONTO) EM VEZ     .
007400*              DE ABORTAR A ROTINA (CHAMADO 5290)             .
007500*-----------------------------------------------------------------*
007600* PROGRAMADOR: MATHEUS H MEDEIROS                          ALT06
007700* ANALISTA   : IVAN SANCHES                                 .
007800* CONSULTORIA: FOURSYS                                      .
007900* DATA.......: 05 / 07 / 2004                                .
008000* OBJETIVO...: REVISADA A WORKING-STORAGE PARA O PADRAO DA  ALT06
008100*              CASA - O SWITCH DE RASTRO E OS CAMPOS DE        .
008200*              APOIO DA CONGRUENCIA DE ZELLER VOLTAM A SER      .
008300*              NIVEL 77, POR NAO SEREM GRUPO (CHAMADO 5349)     .
008400*=================================================================*
008500
008600
008700*=================================================================*
008800 ENVIRONMENT                             DIVISION.
008900*=================================================================*
009000
009100*-----------------------------------------------------------------*
009200 CONFIGURATION                           SECTION.
009300*-----------------------------------------------------------------*
009400
009500 SOURCE-COMPUTER.                        IBM-3090.
009600 OBJECT-COMPUTER.                        IBM-3090.
009700
009800 SPECIAL-NAMES.
009900     C01                     IS TOP-OF-FORM
010000     CLASS CLASSE-FIDELIDADE-VALIDA IS "R" "S" "G" "P"
010100     UPSI-0 ON STATUS IS WRK-RASTRO-LIGADO
010200             OFF STATUS IS WRK-RASTRO-DESLIGADO.
010300
010400*=================================================================*
010500 DATA                                    DIVISION.
010600*=================================================================*
010700
010800*-----------------------------------------------------------------*
010900 WORKING-STORAGE                         SECTION.
011000*-----------------------------------------------------------------*
011100
011200*-----------------------------------------------------------------*
011300 01  FILLER                      PIC X(050)          VALUE
011400         "***** INICIO DA WORKING - HTLPRICE *****".
011500*-----------------------------------------------------------------*
011600 01  FILLER                      PIC X(050)          VALUE
011700         "----- VARIAVEL DE CHAVE UPSI -----".
011800*-----------------------------------------------------------------*
011900 77  WRK-RASTRO-LIGADO           PIC X(001)          VALUE "N".
012000 77  WRK-RASTRO-DESLIGADO        PIC X(001)          VALUE "S".
012100*-----------------------------------------------------------------*
012200 01  FILLER                      PIC X(050)          VALUE
012300         "----- AREA DE TRABALHO DO VALOR DO QUARTO -----".
012400*-----------------------------------------------------------------*
012500 01  WRK-VLR-QUARTO              PIC 9(007)V99       VALUE ZEROS.
012600*-----------------------------------------------------------------*
012700 01  WRK-VLR-QUARTO-EMP          REDEFINES
012800     WRK-VLR-QUARTO              PIC 9(007)V99 COMP-3.
012900*        VISAO EMPACOTADA, SO PARA O DISPLAY DE AUDITORIA
013000*        QUANDO O SWITCH UPSI-0 ESTIVER LIGADO NA JCL
013100*-----------------------------------------------------------------*
013200 01  FILLER                      PIC X(050)          VALUE
013300         "----- DATAS DE CHECK-IN / CHECK-OUT -----".
013400*-----------------------------------------------------------------*
013500 01  WRK-DT-CHECKIN              PIC 9(008)          VALUE ZEROS.
013600 01  WRK-DT-CHECKIN-X            REDEFINES
013700     WRK-DT-CHECKIN.
013800     05 WRK-CHECKIN-AAAA         PIC 9(004).
013900     05 WRK-CHECKIN-MM           PIC 9(002).
014000     05 WRK-CHECKIN-DD           PIC 9(002).
014100*-----------------------------------------------------------------*
014200 01  WRK-DT-CHECKOUT             PIC 9(008)          VALUE ZEROS.
014300 01  WRK-DT-CHECKOUT-X           REDEFINES
014400     WRK-DT-CHECKOUT.
014500     05 WRK-CHECKOUT-AAAA        PIC 9(004).
014600     05 WRK-CHECKOUT-MM          PIC 9(002).
014700     05 WRK-CHECKOUT-DD          PIC 9(002).
014800*-----------------------------------------------------------------*
014900 01  FILLER                      PIC X(050)          VALUE
015000         "----- CAMPOS DE APOIO DA CONGRUENCIA DE ZELLER -----".
015100*-----------------------------------------------------------------*
015200 77  WRK-Z-ANO                   PIC S9(004)   COMP   VALUE ZERO.
015300 77  WRK-Z-MES                   PIC S9(002)   COMP   VALUE ZERO.
015400 77  WRK-Z-SEC                   PIC S9(004)   COMP   VALUE ZERO.
015500 77  WRK-Z-BIENIO                PIC S9(004)   COMP   VALUE ZERO.
015600 77  WRK-Z-T1                    PIC S9(004)   COMP   VALUE ZERO.
015700 77  WRK-Z-T2                    PIC S9(004)   COMP   VALUE ZERO.
015800 77  WRK-Z-T3                    PIC S9(004)   COMP   VALUE ZERO.
015900 77  WRK-Z-BRUTO                 PIC S9(009)   COMP   VALUE ZERO.
016000 77  WRK-Z-QUOCIENTE             PIC S9(004)   COMP   VALUE ZERO.
016100 77  WRK-Z-DIA-SEMANA            PIC S9(004)   COMP   VALUE ZERO.
016200*        0=SABADO 1=DOMINGO 2=SEGUNDA 3=TERCA 4=QUARTA
016300*        5=QUINTA 6=SEXTA
016400*-----------------------------------------------------------------*
016500 01  FILLER                      PIC X(050)          VALUE
016600         "----- TABELA DE DESCONTO DE FIDELIDADE -----".
016700*-----------------------------------------------------------------*
016800 01  TAB-FIDELIDADE-LIT.
016900     05 FILLER                   PIC X(003)          VALUE "R00".
017000     05 FILLER                   PIC X(003)          VALUE "S05".
017100     05 FILLER                   PIC X(003)          VALUE "G10".
017200     05 FILLER                   PIC X(003)          VALUE "P20".
017300*-----------------------------------------------------------------*
017400 01  TAB-FIDELIDADE              REDEFINES
017500     TAB-FIDELIDADE-LIT.
017600     05 TFI-REG                  OCCURS 4 TIMES
017700                                  INDEXED BY IDX-FID.
017800         10 TFI-COD              PIC X(001).
017900         10 TFI-PERCENTUAL       PIC 9(002).
018000*-----------------------------------------------------------------*
018100 01  FILLER                      PIC X(050)          VALUE
018200         "***** FIM DA WORKING - HTLPRICE *****".
018300*-----------------------------------------------------------------*
018400
018500*-----------------------------------------------------------------*
018600 LINKAGE                                 SECTION.
018700*-----------------------------------------------------------------*
018800
018900 01  LK-VLR-BASE                 PIC 9(007)V99.
019000 01  LK-DT-CHECKIN               PIC 9(008).
019100 01  LK-DT-CHECKOUT              PIC 9(008).
019200 01  LK-COD-FIDELIDADE           PIC X(001).
019300 01  LK-VLR-QUARTO               PIC 9(007)V99.
019400
019500*=================================================================*
019600 PROCEDURE                               DIVISION
019700     USING LK-VLR-BASE LK-DT-CHECKIN LK-DT-CHECKOUT
019800           LK-COD-FIDELIDADE     LK-VLR-QUARTO.
019900*=================================================================*
020000 0000-PRINCIPAL                          SECTION.
020100*-----------------------------------------------------------------*
020200
020300         MOVE LK-VLR-BASE                TO WRK-VLR-QUARTO.
020400         MOVE LK-DT-CHECKIN               TO WRK-DT-CHECKIN.
020500         MOVE LK-DT-CHECKOUT              TO WRK-DT-CHECKOUT.
020600
020700         PERFORM 0100-SAZONAL.
020800         PERFORM 0200-FIM-DE-SEMANA.
020900         PERFORM 0300-FIDELIDADE.
021000
021100         IF WRK-RASTRO-LIGADO             EQUAL "S"
021200             DISPLAY "HTLPRICE - VLR QUARTO EMPACOTADO: "
021300                 WRK-VLR-QUARTO-EMP
021400         END-IF.
021500
021600         MOVE WRK-VLR-QUARTO              TO LK-VLR-QUARTO.
021700         GOBACK.
021800
021900 0000-PRINCIPAL-FIM.                     EXIT.
022000*-----------------------------------------------------------------*
022100 0100-SAZONAL                            SECTION.
022200*-----------------------------------------------------------------*
022300*        SE O MES DE CHECK-IN OU DE CHECK-OUT CAI EM JULHO,
022400*        AGOSTO OU DEZEMBRO (TEMPORADA ALTA), ACRESCENTA 30%
022500*        SOBRE O VALOR BASE.
022600
022700         IF WRK-CHECKIN-MM  EQUAL 07 OR WRK-CHECKIN-MM  EQUAL 08
022800                             OR WRK-CHECKIN-MM  EQUAL 12
022900             OR WRK-CHECKOUT-MM EQUAL 07 OR WRK-CHECKOUT-MM EQUAL 08
023000                             OR WRK-CHECKOUT-MM EQUAL 12
023100             COMPUTE WRK-VLR-QUARTO ROUNDED =
023200                 WRK-VLR-QUARTO + (WRK-VLR-QUARTO * 0.30)
023300         END-IF.
023400
023500 0100-SAZONAL-FIM.                       EXIT.
023600*-----------------------------------------------------------------*
023700 0200-FIM-DE-SEMANA                      SECTION.
023800*-----------------------------------------------------------------*
023900*        DESCOBRE O DIA DA SEMANA DO CHECK-IN PELA CONGRUENCIA
024000*        DE ZELLER (NAO HA FUNCAO DE DATA NO COMPILADOR) E, SE
024100*        CAIR EM SEXTA OU SABADO, ACRESCENTA 20%.
024200
024300         MOVE WRK-CHECKIN-AAAA            TO WRK-Z-ANO.
024400         MOVE WRK-CHECKIN-MM              TO WRK-Z-MES.
024500
024600         IF WRK-Z-MES                     IS LESS THAN 3
024700             ADD 12                       TO WRK-Z-MES
024800             SUBTRACT 1 FROM WRK-Z-ANO
024900         END-IF.
025000
025100         COMPUTE WRK-Z-SEC    = WRK-Z-ANO / 100.
025200         COMPUTE WRK-Z-BIENIO = WRK-Z-ANO - (WRK-Z-SEC * 100).
025300         COMPUTE WRK-Z-T1     = (13 * (WRK-Z-MES + 1)) / 5.
025400         COMPUTE WRK-Z-T2     = WRK-Z-BIENIO / 4.
025500         COMPUTE WRK-Z-T3     = WRK-Z-SEC / 4.
025600
025700         COMPUTE WRK-Z-BRUTO  =
025800             WRK-CHECKIN-DD + WRK-Z-T1 + WRK-Z-BIENIO + WRK-Z-T2
025900             + WRK-Z-T3 - (2 * WRK-Z-SEC) + 700000.
026000
026100         DIVIDE WRK-Z-BRUTO BY 7
026200             GIVING WRK-Z-QUOCIENTE
026300             REMAINDER WRK-Z-DIA-SEMANA.
026400
026500         IF WRK-Z-DIA-SEMANA EQUAL 0 OR WRK-Z-DIA-SEMANA EQUAL 6
026600             COMPUTE WRK-VLR-QUARTO ROUNDED =
026700                 WRK-VLR-QUARTO + (WRK-VLR-QUARTO * 0.20)
026800         END-IF.
026900
027000 0200-FIM-DE-SEMANA-FIM.                 EXIT.
027100*-----------------------------------------------------------------*
027200 0300-FIDELIDADE                         SECTION.
027300*-----------------------------------------------------------------*
027400*        DESCONTA O PERCENTUAL DE FIDELIDADE DO CLIENTE SOBRE
027500*        O VALOR JA AJUSTADO POR TEMPORADA E FIM-DE-SEMANA.
027600*        CODIGO FORA DA CLASSE VALIDA (ALT05) E TRATADO COMO
027700*        REGULAR, OU SEJA, SEM DESCONTO.
027800
027900         IF LK-COD-FIDELIDADE              IS CLASSE-FIDELIDADE-VALIDA
028000             SET IDX-FID                   TO 1
028100             SEARCH TFI-REG
028200                 WHEN TFI-COD (IDX-FID) EQUAL LK-COD-FIDELIDADE
028300                     COMPUTE WRK-VLR-QUARTO ROUNDED =
028400                         WRK-VLR-QUARTO -
028500                         (WRK-VLR-QUARTO * TFI-PERCENTUAL (IDX-FID)
028600                             / 100)
028700             END-SEARCH
028800         END-IF.
028900
029000 0300-FIDELIDADE-FIM.                    EXIT.
029100*-----------------------------------------------------------------*
